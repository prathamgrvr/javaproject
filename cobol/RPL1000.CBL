000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPL1000.
000400 AUTHOR.        R J HOLLOWAY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS - DISTRIBUTION CENTER.
000600 DATE-WRITTEN.  10/14/88.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100*                                                                *
001200*    RPL1000  -  NIGHTLY INVENTORY REPLENISHMENT UPDATE          *
001300*                                                                *
001400*    POSTS TODAY'S SALES AGAINST EACH STOCK ITEM, FORECASTS      *
001500*    TOMORROW'S DEMAND FROM THE ROLLING SALES HISTORY, AND       *
001600*    RECALCULATES THE SAFETY STOCK, REORDER POINT, AND - WHEN    *
001700*    THE ITEM NEEDS REPLENISHING - THE ECONOMIC ORDER QUANTITY.  *
001800*    ONE REPLENISHMENT-DECISION RECORD IS WRITTEN FOR EVERY      *
001900*    ITEM, IN THE SAME ORDER THE ITEM IS CARRIED ON INVMAST.     *
002000*                                                                *
002100*    THIS RUN DOES NOT LOOK AN ITEM UP BY KEY - INVMAST AND      *
002200*    SALESTXN ARE BOTH IN ASCENDING ITEM-ID SEQUENCE AND ARE     *
002300*    WALKED TOGETHER, MASTER-DRIVEN, ONE TIME THROUGH.           *
002400*                                                                *
002500*****************************************************************
002600*
002700*    MAINTENANCE HISTORY
002800*    -------------------
002900*    10/14/88  RJH  ORIGINAL SEQUENTIAL UPDATE, REPLACED THE
003000*                   WEEKLY MANUAL REORDER WORKSHEET.
003100*    04/02/89  RJH  ADDED EXPONENTIAL SMOOTHING AS AN ALTERNATE
003200*                   TO THE MOVING AVERAGE FORECAST, REQUEST
003300*                   MS-0077 FROM MERCHANDISE PLANNING.
003400*    03/02/90  RJH  90-DAY ROLLING SALES HISTORY REPLACED THE
003500*                   13-WEEK BUCKET TABLE.
003600*    06/07/96  LKP  ADDED EOQ ORDER SIZING (REQUEST MS-0231).
003700*                   REPLACES THE FIXED REORDER QUANTITY TABLE.
003800*    02/11/97  LKP  SAFETY STOCK NOW DRIVEN OFF THE SAMPLE
003900*                   STANDARD DEVIATION OF ACTUAL SALES RATHER
004000*                   THAN THE OLD FLAT 10% CUSHION.
004100*    11/18/99  DWC  Y2K REMEDIATION - WINDOWED THE RUN-DATE
004200*                   CENTURY BREAK AT YY = 50, TICKET Y2K-0419.
004300*    01/06/00  DWC  VERIFIED CENTURY WINDOW OVER ROLLOVER.
004400*    08/30/02  LKP  ADDED REJTTRAN OUTPUT SO PLANNING CAN SEE
004500*                   WHAT SALES TRANSACTIONS WERE THROWN OUT,
004600*                   TICKET MS-0305.
004700*    09/12/02  DWC  900-COMPUTE-SQUARE-ROOT NOW RUNS AS A
004800*                   PERFORM...THRU 900-EXIT RANGE AND 901 BRANCHES
004900*                   OUT EARLY ONCE THE PASSES CONVERGE, PER THE SHOP
005000*                   STANDARD.  TICKET MS-0312.
005100*
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SPECIAL-NAMES.
005700*
005800     CLASS VALID-ITEM-ID-CLASS IS "0" THRU "9".
005900     UPSI-0 ON  STATUS IS SMA-METHOD-SELECTED
006000            OFF STATUS IS EXP-METHOD-SELECTED.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500*
006600     SELECT INVMAST  ASSIGN TO INVMAST
006700                     ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT SALESTXN ASSIGN TO SALESTXN
006900                     ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT NEWINVMA ASSIGN TO NEWINVMA
007100                     ORGANIZATION IS LINE SEQUENTIAL
007200                     FILE STATUS IS NEWINVMA-FILE-STATUS.
007300     SELECT DECISOUT ASSIGN TO DECISOUT
007400                     ORGANIZATION IS LINE SEQUENTIAL
007500                     FILE STATUS IS DECISOUT-FILE-STATUS.
007600     SELECT REJTTRAN ASSIGN TO REJTTRAN
007700                     ORGANIZATION IS LINE SEQUENTIAL
007800                     FILE STATUS IS REJTTRAN-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100*
008200 FILE SECTION.
008300*
008400 FD  INVMAST.
008500*
008600 01  INVMAST-RECORD-AREA.
008700     05  FILLER                   PIC X(550).
008800*
008900 FD  SALESTXN.
009000*
009100 01  SALESTXN-RECORD-AREA.
009200     05  FILLER                   PIC X(13).
009300*
009400 FD  NEWINVMA.
009500*
009600 01  NEWINVMA-RECORD-AREA.
009700     05  FILLER                   PIC X(550).
009800*
009900 FD  DECISOUT.
010000*
010100 01  DECISOUT-RECORD-AREA.
010200     05  FILLER                   PIC X(40).
010300*
010400 FD  REJTTRAN.
010500*
010600 01  REJTTRAN-RECORD-AREA.
010700     05  FILLER                   PIC X(13).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 77  WS-LOOP-LIMIT                PIC S9(4) COMP VALUE +20.
011200 77  WS-DEBUG-TRACE-SWITCH        PIC X     VALUE "N".
011300*
011400 01  SWITCHES.
011500     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
011600         88  ALL-RECORDS-PROCESSED               VALUE "Y".
011700     05  SALESTXN-EOF-SWITCH              PIC X   VALUE "N".
011800         88  SALESTXN-EOF                         VALUE "Y".
011900     05  WS-REORDER-FLAG                  PIC X   VALUE "N".
012000         88  REORDER-NEEDED                       VALUE "Y".
012100     05  FILLER                           PIC X(01).
012200*
012300 01  FILE-STATUS-FIELDS.
012400     05  NEWINVMA-FILE-STATUS     PIC XX.
012500         88  NEWINVMA-SUCCESSFUL          VALUE "00".
012600     05  DECISOUT-FILE-STATUS     PIC XX.
012700         88  DECISOUT-SUCCESSFUL          VALUE "00".
012800     05  REJTTRAN-FILE-STATUS     PIC XX.
012900         88  REJTTRAN-SUCCESSFUL          VALUE "00".
013000     05  FILLER                   PIC X(01).
013100*
013200 01  SALES-TRANSACTION.
013300     05  TXN-ITEM-ID              PIC 9(05).
013400     05  TXN-QUANTITY             PIC 9(07).
013500     05  FILLER                   PIC X(01).
013600*
013700 COPY ITMMAST.
013800*
013900 01  REPLENISHMENT-DECISION-RECORD.
014000     05  DEC-ITEM-ID               PIC 9(05).
014100     05  DEC-FORECAST              PIC S9(05)V99.
014200     05  DEC-SAFETY-STOCK          PIC 9(07).
014300     05  DEC-REORDER-POINT         PIC 9(07).
014400     05  DEC-ORDER-QTY             PIC 9(07).
014500     05  DEC-NEEDS-REORDER         PIC X(01).
014600     05  FILLER                    PIC X(06).
014700*
014800*        RUN CONFIGURATION - FORECASTING AND POLICY CONSTANTS.
014900*        DEFAULT METHOD IS EXPONENTIAL SMOOTHING; UPSI SWITCH 0
015000*        SET ON AT JOB-CONTROL TIME SELECTS THE MOVING-AVERAGE
015100*        METHOD INSTEAD (SEE SPECIAL-NAMES ABOVE).
015200 01  RUN-PARAMETERS.
015300     05  FC-ALPHA                  PIC 9V999   VALUE .400.
015400     05  FC-SMA-WINDOW             PIC 9(03)   VALUE 7.
015500     05  FC-Z-FACTOR               PIC 9V99    VALUE 1.65.
015600     05  FILLER                    PIC X(01).
015700*
015800*        RUN-DATE AREA.  ACCEPT FROM DATE RETURNS A 6 DIGIT
015900*        YYMMDD FIELD; THE CENTURY IS WINDOWED BELOW RATHER
016000*        THAN ASSUMED, PER THE Y2K-0419 REMEDIATION.
016100 01  WS-RUN-DATE-AREA.
016200     05  WS-CURRENT-DATE-YYMMDD    PIC 9(06).
016300     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-YYMMDD.
016400         10  WS-CD-YY              PIC 99.
016500         10  WS-CD-MM              PIC 99.
016600         10  WS-CD-DD              PIC 99.
016700     05  WS-CD-CENTURY             PIC 99.
016800     05  WS-FULL-DATE-NUM          PIC 9(08).
016900     05  WS-FULL-DATE-R REDEFINES WS-FULL-DATE-NUM.
017000         10  WS-FD-CENTURY         PIC 99.
017100         10  WS-FD-YY              PIC 99.
017200         10  WS-FD-MM              PIC 99.
017300         10  WS-FD-DD              PIC 99.
017400     05  FILLER                    PIC X(01).
017500*
017600*        ITEM-ID VALIDITY CHECK AREA.  WS-ITEM-ID-ALPHA IS A
017700*        REDEFINITION USED ONLY TO RUN THE CLASS TEST ABOVE -
017800*        A BELT-AND-SUSPENDERS CHECK BEHIND THE NUMERIC EDIT.
017900 01  WS-ITEM-ID-CHECK-AREA.
018000     05  WS-ITEM-ID-NUM            PIC 9(05).
018100     05  WS-ITEM-ID-ALPHA REDEFINES WS-ITEM-ID-NUM
018200                                   PIC X(05).
018300     05  FILLER                    PIC X(01).
018400*
018500*        SQUARE-ROOT WORK AREA.  NO INTRINSIC SQRT FUNCTION IS
018600*        USED ON THIS SHOP'S COMPILER - 900-COMPUTE-SQUARE-ROOT
018700*        CONVERGES IT BY NEWTON'S METHOD.  WS-SQRT-TRACE-X IS A
018800*        RAW REDEFINITION DUMPED OUT IF A SIZE ERROR EVER TRIPS.
018900 01  WS-SQRT-WORK-AREA.
019000     05  WS-SQRT-INPUT             PIC S9(09)V9999.
019100     05  WS-SQRT-RESULT            PIC S9(09)V9999.
019200     05  WS-SQRT-TRACE-X REDEFINES WS-SQRT-RESULT
019300                                   PIC X(13).
019400     05  WS-SQRT-PASS-COUNT        PIC S9(4) COMP.
019500     05  WS-SQRT-PREV-RESULT       PIC S9(09)V9999.
019600     05  WS-SQRT-DELTA             PIC S9(09)V9999.
019700     05  FILLER                    PIC X(01).
019800*
019900 01  WS-ROUNDUP-WORK-AREA.
020000     05  WS-ROUNDUP-INPUT          PIC S9(07)V9999.
020100     05  WS-ROUNDUP-RESULT         PIC S9(07).
020200     05  FILLER                    PIC X(01).
020300*
020400 01  WS-SUBSCRIPTS.
020500     05  WS-HIST-IDX               PIC S9(4) COMP.
020600     05  WS-SHIFT-IDX              PIC S9(4) COMP.
020700     05  WS-WINDOW-START           PIC S9(4) COMP.
020800     05  WS-ENTRY-COUNT            PIC S9(4) COMP.
020900     05  WS-DENOM-N                PIC S9(4) COMP.
021000     05  FILLER                    PIC X(01).
021100*
021200 01  WS-ACCUMULATORS.
021300     05  WS-HIST-SUM               PIC S9(09)V99.
021400     05  WS-HIST-SUM-SQ            PIC S9(11)V9999.
021500     05  WS-DEVIATION              PIC S9(07)V99.
021600     05  WS-RECORD-COUNT           PIC S9(7) COMP.
021700     05  WS-REJECT-COUNT           PIC S9(7) COMP.
021800     05  FILLER                    PIC X(01).
021900*
022000 01  CALCULATED-FIELDS.
022100     05  WS-FORECAST               PIC S9(05)V99.
022200     05  WS-MEAN-DEMAND            PIC S9(05)V99.
022300     05  WS-VARIANCE               PIC S9(09)V9999.
022400     05  WS-STD-DEVIATION          PIC S9(05)V9999.
022500     05  WS-LEAD-TIME-SQRT         PIC S9(03)V9999.
022600     05  WS-SAFETY-STOCK-RAW       PIC S9(07)V9999.
022700     05  WS-SAFETY-STOCK           PIC S9(07).
022800     05  WS-REORDER-POINT          PIC S9(07).
022900     05  WS-ANNUAL-DEMAND          PIC S9(07)V99.
023000     05  WS-DAILY-HOLD-COST        PIC S9(05)V9999.
023100     05  WS-ANNUAL-HOLD-COST       PIC S9(07)V9999.
023200     05  WS-EOQ-RADICAND           PIC S9(09)V9999.
023300     05  WS-ORDER-QTY              PIC S9(07).
023400     05  FILLER                    PIC X(01).
023500*
023600 PROCEDURE DIVISION.
023700*
023800 000-REPLENISH-INVENTORY.
023900*
024000     OPEN INPUT  INVMAST
024100                 SALESTXN
024200          OUTPUT NEWINVMA
024300                 DECISOUT
024400                 REJTTRAN.
024500     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
024600     PERFORM 050-WINDOW-RUN-DATE-CENTURY.
024700     DISPLAY "RPL1000 - NIGHTLY REPLENISHMENT RUN - " WS-FULL-DATE-NUM.
024800     PERFORM 200-INITIALIZE-RUN.
024900     PERFORM 300-PROCESS-ONE-ITEM
025000         UNTIL ALL-RECORDS-PROCESSED.
025100     CLOSE INVMAST
025200           SALESTXN
025300           NEWINVMA
025400           DECISOUT
025500           REJTTRAN.
025600     DISPLAY "RPL1000 - ITEMS PROCESSED    " WS-RECORD-COUNT.
025700     DISPLAY "RPL1000 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.
025800     STOP RUN.
025900*
026000 050-WINDOW-RUN-DATE-CENTURY.
026100*
026200     IF WS-CD-YY < 50
026300         MOVE 20 TO WS-CD-CENTURY
026400     ELSE
026500         MOVE 19 TO WS-CD-CENTURY.
026600     MOVE WS-CD-CENTURY TO WS-FD-CENTURY.
026700     MOVE WS-CD-YY      TO WS-FD-YY.
026800     MOVE WS-CD-MM       TO WS-FD-MM.
026900     MOVE WS-CD-DD       TO WS-FD-DD.
027000*
027100 200-INITIALIZE-RUN.
027200*
027300     MOVE 0 TO WS-RECORD-COUNT
027400               WS-REJECT-COUNT.
027500     PERFORM 210-READ-ITEM-MASTER.
027600     PERFORM 220-READ-SALES-TRANSACTION.
027700*
027800 210-READ-ITEM-MASTER.
027900*
028000     READ INVMAST INTO ITEM-MASTER-RECORD
028100         AT END
028200             SET ALL-RECORDS-PROCESSED TO TRUE.
028300*
028400 220-READ-SALES-TRANSACTION.
028500*
028600     READ SALESTXN INTO SALES-TRANSACTION
028700         AT END
028800             SET SALESTXN-EOF TO TRUE.
028900*
029000 300-PROCESS-ONE-ITEM.
029100*
029200     ADD 1 TO WS-RECORD-COUNT.
029300     PERFORM 330-MATCH-ITEM-AND-TRANSACTION.
029400     PERFORM 600-FORECAST-DAILY-DEMAND.
029500     PERFORM 630-COMPUTE-MEAN-DEMAND.
029600     PERFORM 650-COMPUTE-SAFETY-STOCK.
029700     PERFORM 660-COMPUTE-REORDER-POINT.
029800     PERFORM 670-DECIDE-REORDER-NEEDED.
029900     PERFORM 680-COMPUTE-ECONOMIC-ORDER-QTY.
030000     PERFORM 690-WRITE-DECISION-RECORD.
030100     PERFORM 695-WRITE-UPDATED-MASTER.
030200     PERFORM 210-READ-ITEM-MASTER.
030300*
030400 330-MATCH-ITEM-AND-TRANSACTION.
030500*
030600     PERFORM 331-SKIP-UNMATCHED-TRANSACTION
030700         UNTIL SALESTXN-EOF
030800            OR TXN-ITEM-ID NOT LESS THAN IM-ITEM-ID.
030900     IF NOT SALESTXN-EOF
031000         AND TXN-ITEM-ID = IM-ITEM-ID
031100         PERFORM 350-APPLY-SALES-TRANSACTION
031200         PERFORM 220-READ-SALES-TRANSACTION
031300     END-IF.
031400*
031500 331-SKIP-UNMATCHED-TRANSACTION.
031600*
031700     PERFORM 390-WRITE-REJECTED-TRANSACTION.
031800     PERFORM 220-READ-SALES-TRANSACTION.
031900*
032000 350-APPLY-SALES-TRANSACTION.
032100*
032200     IF TXN-QUANTITY NOT NUMERIC
032300         PERFORM 390-WRITE-REJECTED-TRANSACTION
032400     ELSE
032500         PERFORM 351-REDUCE-CURRENT-STOCK
032600         PERFORM 355-APPEND-SALES-HISTORY
032700     END-IF.
032800*
032900 351-REDUCE-CURRENT-STOCK.
033000*
033100     IF TXN-QUANTITY > IM-CURRENT-STOCK
033200         MOVE 0 TO IM-CURRENT-STOCK
033300     ELSE
033400         SUBTRACT TXN-QUANTITY FROM IM-CURRENT-STOCK
033500     END-IF.
033600*
033700 355-APPEND-SALES-HISTORY.
033800*
033900     IF IM-SALES-HIST-COUNT NOT < 90
034000         PERFORM 356-SHIFT-SALES-HISTORY
034100         MOVE TXN-QUANTITY TO IM-SALES-HIST-ENTRY(90)
034200     ELSE
034300         ADD 1 TO IM-SALES-HIST-COUNT
034400         MOVE TXN-QUANTITY TO
034500             IM-SALES-HIST-ENTRY(IM-SALES-HIST-COUNT)
034600     END-IF.
034700*
034800 356-SHIFT-SALES-HISTORY.
034900*
035000     MOVE 1 TO WS-SHIFT-IDX.
035100     PERFORM 357-SHIFT-ONE-ENTRY
035200         UNTIL WS-SHIFT-IDX > 89.
035300*
035400 357-SHIFT-ONE-ENTRY.
035500*
035600     MOVE IM-SALES-HIST-ENTRY(WS-SHIFT-IDX + 1)
035700         TO IM-SALES-HIST-ENTRY(WS-SHIFT-IDX).
035800     ADD 1 TO WS-SHIFT-IDX.
035900*
036000 390-WRITE-REJECTED-TRANSACTION.
036100*
036200     WRITE REJTTRAN-RECORD-AREA FROM SALES-TRANSACTION.
036300     IF NOT REJTTRAN-SUCCESSFUL
036400         DISPLAY "WRITE ERROR ON REJTTRAN FOR ITEM NUMBER "
036500             TXN-ITEM-ID
036600         DISPLAY "FILE STATUS CODE IS " REJTTRAN-FILE-STATUS
036700         SET ALL-RECORDS-PROCESSED TO TRUE.
036800     ADD 1 TO WS-REJECT-COUNT.
036900*
037000 600-FORECAST-DAILY-DEMAND.
037100*
037200     IF IM-SALES-HIST-COUNT = 0
037300         MOVE IM-DAILY-DEMAND TO WS-FORECAST
037400     ELSE
037500         IF SMA-METHOD-SELECTED
037600             PERFORM 610-FORECAST-BY-SMA
037700         ELSE
037800             PERFORM 620-FORECAST-BY-EXP-SMOOTHING
037900         END-IF
038000     END-IF.
038100*
038200 610-FORECAST-BY-SMA.
038300*
038400     IF FC-SMA-WINDOW NOT > 0
038500         MOVE 0 TO WS-FORECAST
038600     ELSE
038700         IF IM-SALES-HIST-COUNT < FC-SMA-WINDOW
038800             MOVE IM-SALES-HIST-COUNT TO WS-ENTRY-COUNT
038900         ELSE
039000             MOVE FC-SMA-WINDOW TO WS-ENTRY-COUNT
039100         END-IF
039200         COMPUTE WS-WINDOW-START =
039300             IM-SALES-HIST-COUNT - WS-ENTRY-COUNT + 1
039400         MOVE 0 TO WS-HIST-SUM
039500         MOVE WS-WINDOW-START TO WS-HIST-IDX
039600         PERFORM 611-SUM-ONE-SMA-ENTRY
039700             WS-ENTRY-COUNT TIMES
039800         COMPUTE WS-FORECAST ROUNDED =
039900             WS-HIST-SUM / WS-ENTRY-COUNT
040000     END-IF.
040100*
040200 611-SUM-ONE-SMA-ENTRY.
040300*
040400     ADD IM-SALES-HIST-ENTRY(WS-HIST-IDX) TO WS-HIST-SUM.
040500     ADD 1 TO WS-HIST-IDX.
040600*
040700 620-FORECAST-BY-EXP-SMOOTHING.
040800*
040900     MOVE IM-SALES-HIST-ENTRY(1) TO WS-FORECAST.
041000     MOVE 2 TO WS-HIST-IDX.
041100     PERFORM 621-SMOOTH-ONE-ENTRY
041200         UNTIL WS-HIST-IDX > IM-SALES-HIST-COUNT.
041300*
041400 621-SMOOTH-ONE-ENTRY.
041500*
041600     COMPUTE WS-FORECAST ROUNDED =
041700         (FC-ALPHA * IM-SALES-HIST-ENTRY(WS-HIST-IDX))
041800         + ((1 - FC-ALPHA) * WS-FORECAST)
041900         ON SIZE ERROR
042000             DISPLAY "SIZE ERROR IN 621 FOR ITEM " IM-ITEM-ID.
042100     ADD 1 TO WS-HIST-IDX.
042200*
042300 630-COMPUTE-MEAN-DEMAND.
042400*
042500     IF IM-SALES-HIST-COUNT = 0
042600         MOVE 0 TO WS-MEAN-DEMAND
042700                    WS-STD-DEVIATION
042800     ELSE
042900         MOVE 0 TO WS-HIST-SUM
043000         MOVE 1 TO WS-HIST-IDX
043100         PERFORM 631-SUM-ONE-HIST-ENTRY
043200             IM-SALES-HIST-COUNT TIMES
043300         COMPUTE WS-MEAN-DEMAND ROUNDED =
043400             WS-HIST-SUM / IM-SALES-HIST-COUNT
043500         PERFORM 640-COMPUTE-STD-DEVIATION
043600     END-IF.
043700*
043800 631-SUM-ONE-HIST-ENTRY.
043900*
044000     ADD IM-SALES-HIST-ENTRY(WS-HIST-IDX) TO WS-HIST-SUM.
044100     ADD 1 TO WS-HIST-IDX.
044200*
044300 640-COMPUTE-STD-DEVIATION.
044400*
044500     MOVE 0 TO WS-HIST-SUM-SQ.
044600     MOVE 1 TO WS-HIST-IDX.
044700     PERFORM 641-ACCUM-ONE-SQ-DEVIATION
044800         IM-SALES-HIST-COUNT TIMES.
044900     MOVE IM-SALES-HIST-COUNT TO WS-DENOM-N.
045000     SUBTRACT 1 FROM WS-DENOM-N.
045100     IF WS-DENOM-N < 1
045200         MOVE 1 TO WS-DENOM-N.
045300     COMPUTE WS-VARIANCE ROUNDED =
045400         WS-HIST-SUM-SQ / WS-DENOM-N.
045500     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
045600     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT.
045700     MOVE WS-SQRT-RESULT TO WS-STD-DEVIATION.
045800*
045900 641-ACCUM-ONE-SQ-DEVIATION.
046000*
046100     COMPUTE WS-DEVIATION =
046200         IM-SALES-HIST-ENTRY(WS-HIST-IDX) - WS-MEAN-DEMAND.
046300     COMPUTE WS-HIST-SUM-SQ ROUNDED =
046400         WS-HIST-SUM-SQ + (WS-DEVIATION * WS-DEVIATION).
046500     ADD 1 TO WS-HIST-IDX.
046600*
046700 650-COMPUTE-SAFETY-STOCK.
046800*
046900     IF IM-LEAD-TIME-DAYS < 0
047000         MOVE 0 TO WS-SQRT-INPUT
047100     ELSE
047200         MOVE IM-LEAD-TIME-DAYS TO WS-SQRT-INPUT
047300     END-IF.
047400     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT.
047500     MOVE WS-SQRT-RESULT TO WS-LEAD-TIME-SQRT.
047600     COMPUTE WS-SAFETY-STOCK-RAW ROUNDED =
047700         FC-Z-FACTOR * WS-STD-DEVIATION * WS-LEAD-TIME-SQRT.
047800     MOVE WS-SAFETY-STOCK-RAW TO WS-ROUNDUP-INPUT.
047900     PERFORM 910-ROUND-UP-WHOLE-UNIT.
048000     MOVE WS-ROUNDUP-RESULT TO WS-SAFETY-STOCK.
048100*
048200 660-COMPUTE-REORDER-POINT.
048300*
048400     COMPUTE WS-ROUNDUP-INPUT ROUNDED =
048500         WS-FORECAST * IM-LEAD-TIME-DAYS.
048600     PERFORM 910-ROUND-UP-WHOLE-UNIT.
048700     COMPUTE WS-REORDER-POINT =
048800         WS-ROUNDUP-RESULT + WS-SAFETY-STOCK.
048900*
049000 670-DECIDE-REORDER-NEEDED.
049100*
049200     IF IM-CURRENT-STOCK NOT > WS-REORDER-POINT
049300         SET REORDER-NEEDED TO TRUE
049400     ELSE
049500         MOVE "N" TO WS-REORDER-FLAG
049600     END-IF.
049700*
049800 680-COMPUTE-ECONOMIC-ORDER-QTY.
049900*
050000     COMPUTE WS-ANNUAL-DEMAND ROUNDED = WS-FORECAST * 365.
050100     COMPUTE WS-DAILY-HOLD-COST ROUNDED =
050200         (IM-UNIT-COST * IM-HOLDING-COST-RATE) / 365.
050300     COMPUTE WS-ANNUAL-HOLD-COST ROUNDED =
050400         WS-DAILY-HOLD-COST * 365.
050500     IF WS-ANNUAL-DEMAND NOT > 0
050600         OR IM-ORDERING-COST NOT > 0
050700         OR WS-DAILY-HOLD-COST NOT > 0
050800         MOVE 0 TO WS-ORDER-QTY
050900     ELSE
051000         COMPUTE WS-EOQ-RADICAND ROUNDED =
051100             (2 * WS-ANNUAL-DEMAND * IM-ORDERING-COST)
051200                 / WS-ANNUAL-HOLD-COST
051300         MOVE WS-EOQ-RADICAND TO WS-SQRT-INPUT
051400         PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT
051500         MOVE WS-SQRT-RESULT TO WS-ROUNDUP-INPUT
051600         PERFORM 910-ROUND-UP-WHOLE-UNIT
051700         MOVE WS-ROUNDUP-RESULT TO WS-ORDER-QTY
051800     END-IF.
051900*
052000 690-WRITE-DECISION-RECORD.
052100*
052200     MOVE IM-ITEM-ID         TO DEC-ITEM-ID.
052300     MOVE WS-FORECAST        TO DEC-FORECAST.
052400     MOVE WS-SAFETY-STOCK    TO DEC-SAFETY-STOCK.
052500     MOVE WS-REORDER-POINT   TO DEC-REORDER-POINT.
052600     MOVE WS-ORDER-QTY       TO DEC-ORDER-QTY.
052700     MOVE WS-REORDER-FLAG    TO DEC-NEEDS-REORDER.
052800     WRITE DECISOUT-RECORD-AREA
052900         FROM REPLENISHMENT-DECISION-RECORD.
053000     IF NOT DECISOUT-SUCCESSFUL
053100         DISPLAY "WRITE ERROR ON DECISOUT FOR ITEM NUMBER "
053200             IM-ITEM-ID
053300         DISPLAY "FILE STATUS CODE IS " DECISOUT-FILE-STATUS
053400         SET ALL-RECORDS-PROCESSED TO TRUE.
053500     IF REORDER-NEEDED
053600         DISPLAY "PLACE ORDER - ITEM " IM-ITEM-ID
053700             " QUANTITY " WS-ORDER-QTY.
053800*
053900 695-WRITE-UPDATED-MASTER.
054000*
054100     MOVE WS-REORDER-POINT TO IM-REORDER-LEVEL.
054200     MOVE IM-ITEM-ID TO WS-ITEM-ID-NUM.
054300     IF WS-ITEM-ID-ALPHA IS NOT VALID-ITEM-ID-CLASS
054400         DISPLAY "WARNING - NON-NUMERIC ITEM ID ON INVMAST "
054500             WS-ITEM-ID-ALPHA.
054600     WRITE NEWINVMA-RECORD-AREA FROM ITEM-MASTER-RECORD.
054700     IF NOT NEWINVMA-SUCCESSFUL
054800         DISPLAY "WRITE ERROR ON NEWINVMA FOR ITEM NUMBER "
054900             IM-ITEM-ID
055000         DISPLAY "FILE STATUS CODE IS " NEWINVMA-FILE-STATUS
055100         SET ALL-RECORDS-PROCESSED TO TRUE.
055200*
055300*        NEWTON'S METHOD SQUARE ROOT.  INPUT IN WS-SQRT-INPUT,
055400*        RESULT IN WS-SQRT-RESULT.  THIS SHOP'S COMPILER HAS NO
055500*        SQRT INTRINSIC SO WE CONVERGE IT OURSELVES, CAPPED AT
055600*        WS-LOOP-LIMIT PASSES.  CALLERS USE PERFORM...THRU 900-EXIT -
055700*        901 BRANCHES STRAIGHT THERE ONCE THE PASSES STOP MOVING THE
055800*        RESULT, RATHER THAN BURNING OUT THE REST OF WS-LOOP-LIMIT.
055900*        ADDED 09/12/02, TICKET MS-0312.
056000 900-COMPUTE-SQUARE-ROOT.
056100*
056200     IF WS-SQRT-INPUT NOT > 0
056300         MOVE 0 TO WS-SQRT-RESULT
056400         GO TO 900-EXIT.
056500     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT.
056600     MOVE 0 TO WS-SQRT-PASS-COUNT.
056700     PERFORM 901-SQUARE-ROOT-PASS
056800         UNTIL WS-SQRT-PASS-COUNT > WS-LOOP-LIMIT.
056900*
057000 901-SQUARE-ROOT-PASS.
057100*
057200     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV-RESULT.
057300     COMPUTE WS-SQRT-RESULT ROUNDED =
057400         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2
057500         ON SIZE ERROR
057600             DISPLAY "SIZE ERROR IN 901, TRACE " WS-SQRT-TRACE-X.
057700     ADD 1 TO WS-SQRT-PASS-COUNT.
057800     COMPUTE WS-SQRT-DELTA = WS-SQRT-RESULT - WS-SQRT-PREV-RESULT.
057900     IF WS-SQRT-DELTA >= -.0001 AND WS-SQRT-DELTA <= .0001
058000         GO TO 900-EXIT.
058100*
058200 900-EXIT.
058300*
058400     EXIT.
058500*
058600*        WHOLE-UNIT CEILING.  INPUT IN WS-ROUNDUP-INPUT, RESULT
058700*        IN WS-ROUNDUP-RESULT.  TRUNCATE THEN BUMP - NO CEILING
058800*        VERB ON THIS COMPILER EITHER.
058900 910-ROUND-UP-WHOLE-UNIT.
059000*
059100     IF WS-ROUNDUP-INPUT NOT > 0
059200         MOVE 0 TO WS-ROUNDUP-RESULT
059300     ELSE
059400         MOVE WS-ROUNDUP-INPUT TO WS-ROUNDUP-RESULT
059500         IF WS-ROUNDUP-INPUT > WS-ROUNDUP-RESULT
059600             ADD 1 TO WS-ROUNDUP-RESULT
059700         END-IF
059800     END-IF.
