000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPL3000.
000400 AUTHOR.        R J HOLLOWAY.
000500 INSTALLATION.  MERCHANDISE SYSTEMS - DISTRIBUTION CENTER.
000600 DATE-WRITTEN.  11/02/88.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100*                                                                *
001200*    RPL3000  -  LOW STOCK ALERTS AND WEEKLY INVENTORY REPORT    *
001300*                                                                *
001400*    READS THE UPDATED ITEM MASTER AND THIS RUN'S REPLENISHMENT  *
001500*    DECISIONS (BOTH PRODUCED BY RPL1000 EARLIER THE SAME NIGHT) *
001600*    AND PRODUCES THREE OUTPUTS - THE LOW STOCK ALERT LISTING,   *
001700*    THE WEEKLY CONTROL-TOTAL REPORT, AND A SORT PASS RANKING    *
001800*    THE TOP 10 ITEMS BY CURRENT STOCK FOR THAT REPORT.          *
001900*                                                                *
002000*    RUN ONCE A WEEK AFTER THE SATURDAY NIGHT REPLENISHMENT RUN, *
002100*    JOB RPLWK01, STEP 2.                                        *
002200*                                                                *
002300*****************************************************************
002400*
002500*    MAINTENANCE HISTORY
002600*    -------------------
002700*    11/02/88  RJH  ORIGINAL WEEKLY STOCK STATUS REPORT.
002800*    03/02/90  RJH  ADDED THE LOW STOCK ALERT LISTING, SPLIT OUT
002900*                   OF THE OLD MANUAL BUYER'S REVIEW.
003000*    06/07/96  LKP  ADDED STOCKOUT COUNT AND HOLDING COST TOTAL
003100*                   TO THE CONTROL TOTALS, REQUEST MS-0231.
003200*    02/18/97  LKP  TOP 10 LISTING ADDED BY SORT, REPLACES THE
003300*                   BUYER'S HAND-SORTED STOCK CARDS.
003400*    11/18/99  DWC  Y2K REMEDIATION - WINDOWED THE RUN-DATE
003500*                   CENTURY BREAK AT YY = 50, TICKET Y2K-0419.
003600*    08/30/02  LKP  REORDER-NEEDED COUNT NOW PULLED FROM RPL1000'S
003700*                   DECISOUT FILE RATHER THAN RECOMPUTED HERE,
003800*                   TICKET MS-0305.
003900*    09/12/02  DWC  ALERT-PRINT-AREA AND WEEK-PRINT-AREA WERE BOTH
004000*                   NARROWER THAN THE PRINT LINES MOVED INTO THEM -
004100*                   ALERTOUT WAS LOSING REORDERLEVEL OFF THE END OF
004200*                   EVERY ALERT LINE.  WIDENED BOTH.  TICKET MS-0311.
004300*    09/12/02  DWC  RECAST THE REPORT OUTPUT PROCEDURE (710-750) AS A
004400*                   SINGLE PERFORM...THRU RANGE WITH A GO TO LOOP-BACK
004500*                   ON THE TOP 10 LISTING, PER THE SHOP STANDARD.
004600*                   TICKET MS-0312.
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300*
005400     C01 IS TOP-OF-FORM.
005500     CLASS VALID-ITEM-ID-CLASS IS "0" THRU "9".
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT INVMAST  ASSIGN TO INVMAST
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT DECISOUT ASSIGN TO DECISOUT
006400                     ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT ALERTOUT ASSIGN TO ALERTOUT
006600                     ORGANIZATION IS LINE SEQUENTIAL
006700                     FILE STATUS IS ALERTOUT-FILE-STATUS.
006800     SELECT WEEKRPT  ASSIGN TO WEEKRPT
006900                     ORGANIZATION IS LINE SEQUENTIAL
007000                     FILE STATUS IS WEEKRPT-FILE-STATUS.
007100     SELECT SORTWORK ASSIGN TO SORTWK01.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  INVMAST.
007800*
007900 01  INVMAST-RECORD-AREA.
008000     05  FILLER                   PIC X(550).
008100*
008200 FD  DECISOUT.
008300*
008400 01  DECISOUT-RECORD-AREA.
008500     05  FILLER                   PIC X(40).
008600*
008700 FD  ALERTOUT.
008800*
008900 01  ALERT-PRINT-AREA.
009000     05  FILLER                   PIC X(102).
009100*
009200 FD  WEEKRPT.
009300*
009400 01  WEEK-PRINT-AREA.
009500     05  FILLER                   PIC X(85).
009600*
009700 SD  SORTWORK.
009800*
009900 01  SORT-WORK-RECORD.
010000     05  SW-STOCK-RANK-KEY         PIC S9(7) COMP.
010100     05  SW-ITEM-ID                PIC 9(05).
010200     05  SW-ITEM-NAME               PIC X(30).
010300     05  SW-CURRENT-STOCK          PIC 9(07).
010400     05  FILLER                     PIC X(04).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 77  WS-TOP-LIST-LIMIT             PIC S9(4) COMP VALUE +10.
010900 77  WS-INPUT-SEQUENCE-NUMBER      PIC S9(9) COMP VALUE ZERO.
011000*
011100 01  SWITCHES.
011200     05  INVMAST-EOF-SWITCH        PIC X   VALUE "N".
011300         88  INVMAST-EOF                   VALUE "Y".
011400     05  DECISOUT-EOF-SWITCH       PIC X   VALUE "N".
011500         88  DECISOUT-EOF                  VALUE "Y".
011600     05  SORTOUT-EOF-SWITCH        PIC X   VALUE "N".
011700         88  SORTOUT-EOF                   VALUE "Y".
011800     05  FILLER                    PIC X(01).
011900*
012000 01  FILE-STATUS-FIELDS.
012100     05  ALERTOUT-FILE-STATUS      PIC XX.
012200         88  ALERTOUT-SUCCESSFUL           VALUE "00".
012300     05  WEEKRPT-FILE-STATUS       PIC XX.
012400         88  WEEKRPT-SUCCESSFUL            VALUE "00".
012500     05  FILLER                    PIC X(01).
012600*
012700 COPY ITMMAST.
012800*
012900 01  REPLENISHMENT-DECISION-RECORD.
013000     05  DEC-ITEM-ID                PIC 9(05).
013100     05  DEC-FORECAST               PIC S9(05)V99.
013200     05  DEC-SAFETY-STOCK           PIC 9(07).
013300     05  DEC-REORDER-POINT          PIC 9(07).
013400     05  DEC-ORDER-QTY              PIC 9(07).
013500     05  DEC-NEEDS-REORDER          PIC X(01).
013600     05  FILLER                     PIC X(06).
013700*
013800*        RUN-DATE AREA, SAME WINDOWING RULE AS RPL1000.
013900 01  WS-RUN-DATE-AREA.
014000     05  WS-CURRENT-DATE-YYMMDD     PIC 9(06).
014100     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-YYMMDD.
014200         10  WS-CD-YY                PIC 99.
014300         10  WS-CD-MM                PIC 99.
014400         10  WS-CD-DD                PIC 99.
014500     05  WS-CD-CENTURY              PIC 99.
014600     05  FILLER                     PIC X(01).
014700*
014800 01  WS-ITEM-ID-CHECK-AREA.
014900     05  WS-ITEM-ID-NUM             PIC 9(05).
015000     05  WS-ITEM-ID-ALPHA REDEFINES WS-ITEM-ID-NUM
015100                                    PIC X(05).
015200     05  FILLER                     PIC X(01).
015300*
015400*        MONEY WORK AREA.  WS-HOLD-COST-TRACE IS A RAW BYTE
015500*        REDEFINITION USED ONLY TO TRACE A SIZE ERROR.
015600 01  WS-MONEY-WORK-AREA.
015700     05  WS-ITEM-HOLD-COST          PIC S9(07)V9999.
015800     05  WS-HOLD-COST-TRACE REDEFINES WS-ITEM-HOLD-COST
015900                                    PIC X(11).
016000     05  FILLER                     PIC X(01).
016100*
016200 01  WS-COUNTERS.
016300     05  WS-TOTAL-ITEM-COUNT        PIC S9(7) COMP.
016400     05  WS-LOW-STOCK-COUNT         PIC S9(7) COMP.
016500     05  WS-REORDER-COUNT           PIC S9(7) COMP.
016600     05  WS-STOCKOUT-COUNT          PIC S9(7) COMP.
016700     05  WS-TOP-LIST-COUNT          PIC S9(4) COMP.
016800     05  FILLER                     PIC X(01).
016900*
017000 01  WS-ACCUMULATORS.
017100     05  WS-TOTAL-HOLD-COST         PIC S9(09)V99.
017200     05  FILLER                     PIC X(01).
017300*
017400 01  ALERT-LINE.
017500     05  FILLER                     PIC X(07) VALUE "ALERT: ".
017600     05  AL-ITEM-NAME               PIC X(30).
017700     05  FILLER                     PIC X(06) VALUE " (ID=".
017800     05  AL-ITEM-ID                 PIC 9(05).
017900     05  FILLER                     PIC X(13) VALUE ") is LOW - S".
018000     05  FILLER                     PIC X(06) VALUE "tock=".
018100     05  AL-CURRENT-STOCK           PIC Z(6)9.
018200     05  FILLER                     PIC X(14) VALUE ", ReorderLevel".
018300     05  FILLER                     PIC X(01) VALUE "=".
018400     05  AL-REORDER-LEVEL           PIC Z(6)9.
018500     05  FILLER                     PIC X(06) VALUE SPACE.
018600*
018700 01  WEEK-HEADING-LINE-1.
018800     05  FILLER                     PIC X(18) VALUE
018900         "WEEKLY INVENTORY R".
019000     05  FILLER                     PIC X(18) VALUE
019100         "EPORT - RUN DATE  ".
019200     05  WHL1-MM                    PIC 99.
019300     05  FILLER                     PIC X(01) VALUE "/".
019400     05  WHL1-DD                    PIC 99.
019500     05  FILLER                     PIC X(01) VALUE "/".
019600     05  WHL1-CCYY                  PIC 9(04).
019700     05  FILLER                     PIC X(34) VALUE SPACE.
019800*
019900 01  WEEK-TOTAL-LINE-1.
020000     05  FILLER                     PIC X(13) VALUE "Total Items: ".
020100     05  WTL1-TOTAL-ITEMS           PIC Z(6)9.
020200     05  FILLER                     PIC X(60) VALUE SPACE.
020300*
020400 01  WEEK-TOTAL-LINE-2.
020500     05  FILLER                     PIC X(17) VALUE
020600         "Low Stock Items: ".
020700     05  WTL2-LOW-STOCK             PIC Z(6)9.
020800     05  FILLER                     PIC X(56) VALUE SPACE.
020900*
021000 01  WEEK-TOTAL-LINE-3.
021100     05  FILLER                     PIC X(23) VALUE
021200         "Items Needing Reorder: ".
021300     05  WTL3-REORDER               PIC Z(6)9.
021400     05  FILLER                     PIC X(50) VALUE SPACE.
021500*
021600 01  WEEK-TOTAL-LINE-4.
021700     05  FILLER                     PIC X(11) VALUE "Stockouts: ".
021800     05  WTL4-STOCKOUTS             PIC Z(6)9.
021900     05  FILLER                     PIC X(62) VALUE SPACE.
022000*
022100 01  WEEK-TOTAL-LINE-5.
022200     05  FILLER                     PIC X(30) VALUE
022300         "Estimated Daily Holding Cost:".
022400     05  FILLER                     PIC X(02) VALUE " $".
022500     05  WTL5-HOLD-COST             PIC Z(6)9.99-.
022600     05  FILLER                     PIC X(37) VALUE SPACE.
022700*
022800 01  WEEK-TOP-HEADING-LINE.
022900     05  FILLER                     PIC X(27) VALUE
023000         "Top 10 Items by Current Sto".
023100     05  FILLER                     PIC X(05) VALUE "ck:  ".
023200     05  FILLER                     PIC X(48) VALUE SPACE.
023300*
023400 01  WEEK-TOP-DETAIL-LINE.
023500     05  FILLER                     PIC X(02) VALUE SPACE.
023600     05  WTDL-ITEM-NAME             PIC X(30).
023700     05  FILLER                     PIC X(06) VALUE " (ID=".
023800     05  WTDL-ITEM-ID                PIC 9(05).
023900     05  FILLER                     PIC X(04) VALUE "): ".
024000     05  WTDL-CURRENT-STOCK         PIC Z(6)9.
024100     05  FILLER                     PIC X(06) VALUE " units".
024200     05  FILLER                     PIC X(25) VALUE SPACE.
024300*
024400 PROCEDURE DIVISION.
024500*
024600 000-PREPARE-WEEKLY-REPORT.
024700*
024800     OPEN INPUT  INVMAST
024900                 DECISOUT
025000          OUTPUT ALERTOUT
025100                 WEEKRPT.
025200     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
025300     PERFORM 100-FORMAT-WEEK-HEADING.
025400     PERFORM 200-INITIALIZE-TOTALS.
025500     SORT SORTWORK
025600         ON DESCENDING KEY SW-CURRENT-STOCK
025700         ON ASCENDING  KEY SW-STOCK-RANK-KEY
025800         INPUT PROCEDURE  IS 300-BUILD-ALERTS-AND-TOTALS
025900         OUTPUT PROCEDURE IS 700-PRINT-WEEKLY-REPORT.
026000     CLOSE INVMAST
026100           DECISOUT
026200           ALERTOUT
026300           WEEKRPT.
026400     STOP RUN.
026500*
026600 100-FORMAT-WEEK-HEADING.
026700*
026800     IF WS-CD-YY < 50
026900         MOVE 20 TO WS-CD-CENTURY
027000     ELSE
027100         MOVE 19 TO WS-CD-CENTURY.
027200     MOVE WS-CD-MM TO WHL1-MM.
027300     MOVE WS-CD-DD TO WHL1-DD.
027400     COMPUTE WHL1-CCYY = (WS-CD-CENTURY * 100) + WS-CD-YY.
027500*
027600 200-INITIALIZE-TOTALS.
027700*
027800     MOVE 0 TO WS-TOTAL-ITEM-COUNT
027900               WS-LOW-STOCK-COUNT
028000               WS-REORDER-COUNT
028100               WS-STOCKOUT-COUNT
028200               WS-TOP-LIST-COUNT.
028300     MOVE 0 TO WS-TOTAL-HOLD-COST.
028400*
028500*        INPUT PROCEDURE TO THE SORT.  ONE PASS OVER INVMAST AND
028600*        DECISOUT TOGETHER (BOTH IN ITEM ORDER, ONE DECISION PER
028700*        ITEM FROM RPL1000) DRIVES BOTH THE ALERT LISTING, THE
028800*        CONTROL TOTALS, AND THE SORT-WORK RECORDS FOR THE TOP 10.
028900 300-BUILD-ALERTS-AND-TOTALS.
029000*
029100     PERFORM 310-READ-ITEM-MASTER.
029200     PERFORM 320-READ-DECISION-RECORD.
029300     PERFORM 330-PROCESS-ONE-ITEM
029400         UNTIL INVMAST-EOF.
029500*
029600 310-READ-ITEM-MASTER.
029700*
029800     READ INVMAST INTO ITEM-MASTER-RECORD
029900         AT END
030000             SET INVMAST-EOF TO TRUE.
030100*
030200 320-READ-DECISION-RECORD.
030300*
030400     READ DECISOUT INTO REPLENISHMENT-DECISION-RECORD
030500         AT END
030600             SET DECISOUT-EOF TO TRUE.
030700*
030800 330-PROCESS-ONE-ITEM.
030900*
031000     ADD 1 TO WS-TOTAL-ITEM-COUNT.
031100     MOVE IM-ITEM-ID TO WS-ITEM-ID-NUM.
031200     IF WS-ITEM-ID-ALPHA IS NOT VALID-ITEM-ID-CLASS
031300         DISPLAY "WARNING - NON-NUMERIC ITEM ID ON INVMAST "
031400             WS-ITEM-ID-ALPHA.
031500     IF IM-CURRENT-STOCK NOT > IM-REORDER-LEVEL
031600         PERFORM 340-WRITE-ALERT-LINE
031700         ADD 1 TO WS-LOW-STOCK-COUNT
031800     END-IF.
031900     IF IM-CURRENT-STOCK = 0
032000         ADD 1 TO WS-STOCKOUT-COUNT.
032100     IF NOT DECISOUT-EOF
032200         AND DEC-ITEM-ID = IM-ITEM-ID
032300         AND DEC-NEEDS-REORDER = "Y"
032400         ADD 1 TO WS-REORDER-COUNT.
032500     COMPUTE WS-ITEM-HOLD-COST ROUNDED =
032600         (IM-CURRENT-STOCK * IM-UNIT-COST * IM-HOLDING-COST-RATE)
032700             / 365
032800         ON SIZE ERROR
032900             DISPLAY "SIZE ERROR IN 330, TRACE "
033000                 WS-HOLD-COST-TRACE.
033100     ADD WS-ITEM-HOLD-COST TO WS-TOTAL-HOLD-COST.
033200     PERFORM 345-RELEASE-SORT-RECORD.
033300     IF NOT DECISOUT-EOF
033400         AND DEC-ITEM-ID = IM-ITEM-ID
033500         PERFORM 320-READ-DECISION-RECORD.
033600     PERFORM 310-READ-ITEM-MASTER.
033700*
033800 340-WRITE-ALERT-LINE.
033900*
034000     MOVE IM-ITEM-NAME     TO AL-ITEM-NAME.
034100     MOVE IM-ITEM-ID        TO AL-ITEM-ID.
034200     MOVE IM-CURRENT-STOCK  TO AL-CURRENT-STOCK.
034300     MOVE IM-REORDER-LEVEL  TO AL-REORDER-LEVEL.
034400     WRITE ALERT-PRINT-AREA FROM ALERT-LINE.
034500     IF NOT ALERTOUT-SUCCESSFUL
034600         DISPLAY "WRITE ERROR ON ALERTOUT FOR ITEM NUMBER "
034700             IM-ITEM-ID
034800         DISPLAY "FILE STATUS CODE IS " ALERTOUT-FILE-STATUS.
034900*
035000*        SEQUENCE NUMBER BREAKS TIES IN THE DESCENDING SORT SO
035100*        EQUAL-STOCK ITEMS COME OUT IN THE SAME ORDER THEY WERE
035200*        READ, THE WAY THE OLD MANUAL STOCK CARD SORT DID.
035300 345-RELEASE-SORT-RECORD.
035400*
035500     ADD 1 TO WS-INPUT-SEQUENCE-NUMBER.
035600     MOVE WS-INPUT-SEQUENCE-NUMBER TO SW-STOCK-RANK-KEY.
035700     MOVE IM-ITEM-ID        TO SW-ITEM-ID.
035800     MOVE IM-ITEM-NAME      TO SW-ITEM-NAME.
035900     MOVE IM-CURRENT-STOCK  TO SW-CURRENT-STOCK.
036000     RELEASE SORT-WORK-RECORD.
036100*
036200*        OUTPUT PROCEDURE.  PRINTS THE CONTROL TOTALS FIRST, THEN
036300*        WALKS THE SORTED OUTPUT FOR THE TOP 10 STOCK LISTING.  RUN
036400*        AS ONE PERFORM...THRU RANGE, COMPANY STANDARD AS OF THE
036500*        09/02 CONVERSION - SEE 740/750 FOR THE LOOP-BACK.
036600 700-PRINT-WEEKLY-REPORT.
036700*
036800     PERFORM 710-PRINT-REPORT-HEADING
036900         THRU 799-WEEKLY-REPORT-EXIT.
037000*
037100 710-PRINT-REPORT-HEADING.
037200*
037300     WRITE WEEK-PRINT-AREA FROM WEEK-HEADING-LINE-1
037400         AFTER ADVANCING TOP-OF-FORM.
037500     MOVE SPACE TO WEEK-PRINT-AREA.
037600     WRITE WEEK-PRINT-AREA AFTER ADVANCING 1 LINE.
037700*
037800 720-PRINT-CONTROL-TOTALS.
037900*
038000     MOVE WS-TOTAL-ITEM-COUNT  TO WTL1-TOTAL-ITEMS.
038100     WRITE WEEK-PRINT-AREA FROM WEEK-TOTAL-LINE-1
038200         AFTER ADVANCING 1 LINE.
038300     MOVE WS-LOW-STOCK-COUNT   TO WTL2-LOW-STOCK.
038400     WRITE WEEK-PRINT-AREA FROM WEEK-TOTAL-LINE-2
038500         AFTER ADVANCING 1 LINE.
038600     MOVE WS-REORDER-COUNT     TO WTL3-REORDER.
038700     WRITE WEEK-PRINT-AREA FROM WEEK-TOTAL-LINE-3
038800         AFTER ADVANCING 1 LINE.
038900     MOVE WS-STOCKOUT-COUNT    TO WTL4-STOCKOUTS.
039000     WRITE WEEK-PRINT-AREA FROM WEEK-TOTAL-LINE-4
039100         AFTER ADVANCING 1 LINE.
039200     MOVE WS-TOTAL-HOLD-COST   TO WTL5-HOLD-COST.
039300     WRITE WEEK-PRINT-AREA FROM WEEK-TOTAL-LINE-5
039400         AFTER ADVANCING 1 LINE.
039500     MOVE SPACE TO WEEK-PRINT-AREA.
039600     WRITE WEEK-PRINT-AREA AFTER ADVANCING 1 LINE.
039700*
039800 730-PRINT-TOP-LIST-HEADING.
039900*
040000     WRITE WEEK-PRINT-AREA FROM WEEK-TOP-HEADING-LINE
040100         AFTER ADVANCING 1 LINE.
040200*
040300*        READS THE NEXT SORTED RECORD AND DROPS THROUGH TO 750 TO
040400*        PRINT IT - UNLESS WE ARE DONE, IN WHICH CASE WE BRANCH
040500*        STRAIGHT PAST 750 TO THE EXIT.  ADDED 09/12/02, TICKET
040600*        MS-0312, REPLACING THE OLD PERFORM...UNTIL LOOP.
040700 740-RETURN-SORTED-RECORD.
040800*
040900     RETURN SORTWORK INTO SORT-WORK-RECORD
041000         AT END
041100             SET SORTOUT-EOF TO TRUE.
041200     IF SORTOUT-EOF
041300         GO TO 799-WEEKLY-REPORT-EXIT.
041400     IF WS-TOP-LIST-COUNT NOT LESS THAN WS-TOP-LIST-LIMIT
041500         GO TO 799-WEEKLY-REPORT-EXIT.
041600*
041700 750-PRINT-ONE-TOP-LIST-LINE.
041800*
041900     MOVE SW-ITEM-NAME      TO WTDL-ITEM-NAME.
042000     MOVE SW-ITEM-ID        TO WTDL-ITEM-ID.
042100     MOVE SW-CURRENT-STOCK  TO WTDL-CURRENT-STOCK.
042200     WRITE WEEK-PRINT-AREA FROM WEEK-TOP-DETAIL-LINE
042300         AFTER ADVANCING 1 LINE.
042400     IF NOT WEEKRPT-SUCCESSFUL
042500         DISPLAY "WRITE ERROR ON WEEKRPT FOR ITEM NUMBER "
042600             SW-ITEM-ID
042700         DISPLAY "FILE STATUS CODE IS " WEEKRPT-FILE-STATUS.
042800     ADD 1 TO WS-TOP-LIST-COUNT.
042900     GO TO 740-RETURN-SORTED-RECORD.
043000*
043100 799-WEEKLY-REPORT-EXIT.
043200*
043300     EXIT.
