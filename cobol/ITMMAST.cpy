000100*****************************************************************
000200*                                                               *
000300*    I T M M A S T   -   I N V E N T O R Y   M A S T E R        *
000400*                        R E C O R D   L A Y O U T              *
000500*                                                               *
000600*****************************************************************
000700*
000800*    ONE ENTRY PER STOCK ITEM CARRIED BY THE REPLENISHMENT RUN.
000900*    FIXED LENGTH, LINE SEQUENTIAL.  THIS COPYBOOK IS SHARED BY
001000*    RPL1000 (WHICH READS AND REWRITES IT EACH NIGHT) AND BY
001100*    RPL3000 / RPL3600 (WHICH READ IT FOR REPORTING ONLY).
001200*
001300*    MAINTENANCE HISTORY
001400*    -------------------
001500*    10/14/88  RJH  ORIGINAL LAYOUT FOR THE NIGHTLY RUN.
001600*    03/02/90  RJH  ADDED SALES HISTORY TABLE, 90 DAY WINDOW.
001700*    09/21/93  DWC  WIDENED ITEM-NAME FROM 20 TO 30 POSITIONS
001800*                   PER MERCHANDISING REQUEST MR-1140.
001900*    06/07/96  LKP  ADDED ORDERING-COST AND HOLDING-COST-RATE
002000*                   FOR THE NEW EOQ-BASED REORDER POLICY.
002100*    11/18/99  DWC  Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY
002200*                   FULL 4 DIGIT YEARS, NO CHANGE REQUIRED.
002300*    08/30/02  LKP  FILLER RESIZED WHEN RECORD WAS REBLOCKED.
002400*    09/12/02  DWC  FILLER WAS ONE BYTE SHORT OF THE 550 BYTE
002500*                   BLOCK CLAIMED IN THE COMMENT BELOW - RPL1000'S
002600*                   FD AND RPL3000/RPL3600'S FD WERE BUILT AGAINST
002700*                   550, NOT THE 549 THIS LAYOUT ACTUALLY ADDED UP
002800*                   TO.  WIDENED TO MATCH.  TICKET MS-0311.
002900*
003000*****************************************************************
003100*
003200 01  ITEM-MASTER-RECORD.
003300*
003400*        UNIQUE STOCK ITEM IDENTIFIER.
003500     05  IM-ITEM-ID                      PIC 9(05).
003600*
003700*        ITEM DESCRIPTION, AS CARRIED ON THE PURCHASE ORDER.
003800     05  IM-ITEM-NAME                    PIC X(30).
003900*
004000*        QUANTITY ON HAND AND THE REORDER TRIGGER POINT.  THE
004100*        REORDER LEVEL IS RECALCULATED EVERY TIME THIS RUN IS
004200*        MADE - IT IS NOT OPERATOR MAINTAINED.
004300     05  IM-STOCK-DATA.
004400         10  IM-CURRENT-STOCK            PIC 9(07).
004500         10  IM-REORDER-LEVEL            PIC 9(07).
004600         10  IM-LEAD-TIME-DAYS           PIC 9(03).
004700*
004800*        COST FIELDS, FIXED AT 2 DECIMAL PLACES EXCEPT THE
004900*        HOLDING COST RATE WHICH CARRIES 4.
005000     05  IM-COST-DATA.
005100         10  IM-UNIT-COST                PIC S9(05)V99.
005200         10  IM-ORDERING-COST            PIC S9(05)V99.
005300         10  IM-HOLDING-COST-RATE        PIC S9(01)V9999.
005400*
005500*        BASELINE DAILY DEMAND, USED ONLY WHEN NO SALES HISTORY
005600*        HAS YET ACCUMULATED FOR THE ITEM.
005700     05  IM-DAILY-DEMAND                 PIC S9(05)V99.
005800*
005900*        ROLLING SALES HISTORY, OLDEST DAY FIRST, AT MOST 90
006000*        DAYS.  RPL1000 SHIFTS THIS TABLE EACH NIGHT A SALE IS
006100*        POSTED AGAINST THE ITEM.
006200     05  IM-SALES-HISTORY.
006300         10  IM-SALES-HIST-COUNT         PIC 9(03).
006400         10  IM-SALES-HIST-ENTRY         PIC 9(05)
006500                                         OCCURS 90 TIMES.
006600*
006700*        SPARE SPACE - PADS THE RECORD OUT TO A ROUND 550 BYTE
006800*        BLOCK AND GIVES US ROOM FOR THE NEXT FIELD WITHOUT A
006900*        RECORD-LAYOUT CHANGE.
007000     05  FILLER                          PIC X(19).
007100*
