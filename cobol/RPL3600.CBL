000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPL3600.
000400 AUTHOR.        L K PATTERSON.
000500 INSTALLATION.  MERCHANDISE SYSTEMS - DISTRIBUTION CENTER.
000600 DATE-WRITTEN.  06/07/96.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100*                                                                *
001200*    RPL3600  -  MONTHLY INVENTORY VALUATION REPORT              *
001300*                                                                *
001400*    STANDALONE MONTH-END RUN.  READS THE ITEM MASTER ONLY (NO   *
001500*    DECISIONS FILE NEEDED) AND REPORTS TOTAL INVENTORY VALUE,   *
001600*    TOTAL ANNUAL HOLDING COST, AVERAGE DAILY DEMAND, AND A SORT *
001700*    PASS RANKING THE TOP 10 ITEMS BY DAILY DEMAND.              *
001800*                                                                *
001900*    RUN ON THE LAST BUSINESS NIGHT OF THE MONTH, JOB RPLMO01,   *
002000*    AFTER THE REGULAR NIGHTLY REPLENISHMENT RUN.                 *
002100*                                                                *
002200*****************************************************************
002300*
002400*    MAINTENANCE HISTORY
002500*    -------------------
002600*    06/07/96  LKP  ORIGINAL MONTHLY VALUATION REPORT, SPLIT OUT
002700*                   OF THE OLD QUARTERLY PHYSICAL INVENTORY
002800*                   WORKSHEET, REQUEST MS-0231.
002900*    02/18/97  LKP  TOP 10 DEMAND LISTING ADDED BY SORT, SAME
003000*                   TECHNIQUE AS THE WEEKLY REPORT'S TOP 10.
003100*    11/18/99  DWC  Y2K REMEDIATION - WINDOWED THE RUN-DATE
003200*                   CENTURY BREAK AT YY = 50, TICKET Y2K-0419.
003300*    08/30/02  LKP  AVERAGE DAILY DEMAND NOW USES THE ITEM'S
003400*                   BASELINE DAILY-DEMAND FIELD RATHER THAN THE
003500*                   FORECAST, SO THIS REPORT CAN RUN STANDALONE
003600*                   WITHOUT RPL1000'S DECISOUT FILE, TICKET
003700*                   MS-0305.
003800*    09/12/02  DWC  MONTH-PRINT-AREA WAS NARROWER THAN
003900*                   MONTH-TOP-DETAIL-LINE - TOP 10 LISTING WAS
004000*                   GETTING CLIPPED ON THE "UNITS/DAY" TAG.
004100*                   WIDENED.  TICKET MS-0311.
004200*    09/12/02  DWC  RECAST THE REPORT OUTPUT PROCEDURE (710-750) AS A
004300*                   SINGLE PERFORM...THRU RANGE WITH A GO TO LOOP-BACK
004400*                   ON THE TOP 10 LISTING, PER THE SHOP STANDARD.
004500*                   TICKET MS-0312.
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200*
005300     C01 IS TOP-OF-FORM.
005400     CLASS VALID-ITEM-ID-CLASS IS "0" THRU "9".
005500*
005600 INPUT-OUTPUT SECTION.
005700*
005800 FILE-CONTROL.
005900*
006000     SELECT INVMAST  ASSIGN TO INVMAST
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT MONTHRPT ASSIGN TO MONTHRPT
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     FILE STATUS IS MONTHRPT-FILE-STATUS.
006500     SELECT SORTWORK ASSIGN TO SORTWK01.
006600*
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000*
007100 FD  INVMAST.
007200*
007300 01  INVMAST-RECORD-AREA.
007400     05  FILLER                   PIC X(550).
007500*
007600 FD  MONTHRPT.
007700*
007800 01  MONTH-PRINT-AREA.
007900     05  FILLER                   PIC X(88).
008000*
008100 SD  SORTWORK.
008200*
008300 01  SORT-WORK-RECORD.
008400     05  SW-DEMAND-RANK-KEY        PIC S9(7) COMP.
008500     05  SW-ITEM-ID                PIC 9(05).
008600     05  SW-ITEM-NAME               PIC X(30).
008700     05  SW-DAILY-DEMAND           PIC S9(05)V99.
008800     05  FILLER                     PIC X(02).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 77  WS-TOP-LIST-LIMIT             PIC S9(4) COMP VALUE +10.
009300 77  WS-INPUT-SEQUENCE-NUMBER      PIC S9(9) COMP VALUE ZERO.
009400*
009500 01  SWITCHES.
009600     05  INVMAST-EOF-SWITCH        PIC X   VALUE "N".
009700         88  INVMAST-EOF                   VALUE "Y".
009800     05  SORTOUT-EOF-SWITCH        PIC X   VALUE "N".
009900         88  SORTOUT-EOF                   VALUE "Y".
010000     05  FILLER                    PIC X(01).
010100*
010200 01  FILE-STATUS-FIELDS.
010300     05  MONTHRPT-FILE-STATUS      PIC XX.
010400         88  MONTHRPT-SUCCESSFUL           VALUE "00".
010500     05  FILLER                    PIC X(01).
010600*
010700 COPY ITMMAST.
010800*
010900*        RUN-DATE AREA, SAME WINDOWING RULE AS RPL1000/RPL3000.
011000 01  WS-RUN-DATE-AREA.
011100     05  WS-CURRENT-DATE-YYMMDD     PIC 9(06).
011200     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-YYMMDD.
011300         10  WS-CD-YY                PIC 99.
011400         10  WS-CD-MM                PIC 99.
011500         10  WS-CD-DD                PIC 99.
011600     05  WS-CD-CENTURY              PIC 99.
011700     05  FILLER                     PIC X(01).
011800*
011900 01  WS-ITEM-ID-CHECK-AREA.
012000     05  WS-ITEM-ID-NUM             PIC 9(05).
012100     05  WS-ITEM-ID-ALPHA REDEFINES WS-ITEM-ID-NUM
012200                                    PIC X(05).
012300     05  FILLER                     PIC X(01).
012400*
012500*        MONEY WORK AREA.  WS-ITEM-VALUE-TRACE AND
012600*        WS-ITEM-HOLD-TRACE ARE RAW BYTE REDEFINITIONS USED ONLY
012700*        TO TRACE A SIZE ERROR.
012800 01  WS-MONEY-WORK-AREA.
012900     05  WS-ITEM-VALUE              PIC S9(09)V99.
013000     05  WS-ITEM-VALUE-TRACE REDEFINES WS-ITEM-VALUE
013100                                    PIC X(11).
013200     05  WS-ITEM-HOLD-COST          PIC S9(09)V9999.
013300     05  WS-ITEM-HOLD-TRACE REDEFINES WS-ITEM-HOLD-COST
013400                                    PIC X(13).
013500     05  FILLER                     PIC X(01).
013600*
013700 01  WS-COUNTERS.
013800     05  WS-TOTAL-ITEM-COUNT        PIC S9(7) COMP.
013900     05  WS-TOP-LIST-COUNT          PIC S9(4) COMP.
014000     05  FILLER                    PIC X(01).
014100*
014200 01  WS-ACCUMULATORS.
014300     05  WS-TOTAL-VALUE             PIC S9(09)V99.
014400     05  WS-TOTAL-HOLD-COST         PIC S9(09)V9999.
014500     05  WS-DEMAND-SUM              PIC S9(09)V99.
014600     05  FILLER                     PIC X(01).
014700*
014800 01  CALCULATED-FIELDS.
014900     05  WS-AVERAGE-DEMAND          PIC S9(05)V99.
015000     05  FILLER                     PIC X(01).
015100*
015200 01  MONTH-HEADING-LINE-1.
015300     05  FILLER                     PIC X(18) VALUE
015400         "MONTHLY INVENTORY ".
015500     05  FILLER                     PIC X(18) VALUE
015600         "REPORT - RUN DATE ".
015700     05  MHL1-MM                    PIC 99.
015800     05  FILLER                     PIC X(01) VALUE "/".
015900     05  MHL1-DD                    PIC 99.
016000     05  FILLER                     PIC X(01) VALUE "/".
016100     05  MHL1-CCYY                  PIC 9(04).
016200     05  FILLER                     PIC X(34) VALUE SPACE.
016300*
016400 01  MONTH-TOTAL-LINE-1.
016500     05  FILLER                     PIC X(25) VALUE
016600         "Total Inventory Value:  ".
016700     05  FILLER                     PIC X(01) VALUE "$".
016800     05  MTL1-VALUE                 PIC Z(7)9.99-.
016900     05  FILLER                     PIC X(42) VALUE SPACE.
017000*
017100 01  MONTH-TOTAL-LINE-2.
017200     05  FILLER                     PIC X(21) VALUE
017300         "Annual Holding Cost: ".
017400     05  FILLER                     PIC X(01) VALUE "$".
017500     05  MTL2-HOLD-COST             PIC Z(7)9.99-.
017600     05  FILLER                     PIC X(46) VALUE SPACE.
017700*
017800 01  MONTH-TOTAL-LINE-3.
017900     05  FILLER                     PIC X(22) VALUE
018000         "Average Daily Demand: ".
018100     05  MTL3-AVG-DEMAND            PIC Z(5)9.99-.
018200     05  FILLER                     PIC X(10) VALUE " units/ite".
018300     05  FILLER                     PIC X(01) VALUE "m".
018400     05  FILLER                     PIC X(33) VALUE SPACE.
018500*
018600 01  MONTH-TOP-HEADING-LINE.
018700     05  FILLER                     PIC X(25) VALUE
018800         "Items with Highest Deman".
018900     05  FILLER                     PIC X(03) VALUE "d: ".
019000     05  FILLER                     PIC X(52) VALUE SPACE.
019100*
019200 01  MONTH-TOP-DETAIL-LINE.
019300     05  FILLER                     PIC X(02) VALUE SPACE.
019400     05  MTDL-ITEM-NAME             PIC X(30).
019500     05  FILLER                     PIC X(06) VALUE " (ID=".
019600     05  MTDL-ITEM-ID                PIC 9(05).
019700     05  FILLER                     PIC X(04) VALUE "): ".
019800     05  MTDL-DAILY-DEMAND          PIC Z(5)9.99-.
019900     05  FILLER                     PIC X(10) VALUE " units/day".
020000     05  FILLER                     PIC X(21) VALUE SPACE.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-PREPARE-MONTHLY-REPORT.
020500*
020600     OPEN INPUT  INVMAST
020700          OUTPUT MONTHRPT.
020800     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
020900     PERFORM 100-FORMAT-MONTH-HEADING.
021000     PERFORM 200-INITIALIZE-TOTALS.
021100     SORT SORTWORK
021200         ON DESCENDING KEY SW-DAILY-DEMAND
021300         ON ASCENDING  KEY SW-DEMAND-RANK-KEY
021400         INPUT PROCEDURE  IS 300-BUILD-TOTALS
021500         OUTPUT PROCEDURE IS 700-PRINT-MONTHLY-REPORT.
021600     CLOSE INVMAST
021700           MONTHRPT.
021800     STOP RUN.
021900*
022000 100-FORMAT-MONTH-HEADING.
022100*
022200     IF WS-CD-YY < 50
022300         MOVE 20 TO WS-CD-CENTURY
022400     ELSE
022500         MOVE 19 TO WS-CD-CENTURY.
022600     MOVE WS-CD-MM TO MHL1-MM.
022700     MOVE WS-CD-DD TO MHL1-DD.
022800     COMPUTE MHL1-CCYY = (WS-CD-CENTURY * 100) + WS-CD-YY.
022900*
023000 200-INITIALIZE-TOTALS.
023100*
023200     MOVE 0 TO WS-TOTAL-ITEM-COUNT
023300               WS-TOP-LIST-COUNT.
023400     MOVE 0 TO WS-TOTAL-VALUE
023500               WS-TOTAL-HOLD-COST
023600               WS-DEMAND-SUM.
023700*
023800*        INPUT PROCEDURE TO THE SORT.  ONE PASS OVER INVMAST ALONE
023900*        - THIS REPORT DOES NOT DEPEND ON THE NIGHT'S DECISIONS,
024000*        ONLY ON ITEM STATE, SO IT RUNS STANDALONE AT MONTH END.
024100 300-BUILD-TOTALS.
024200*
024300     PERFORM 310-READ-ITEM-MASTER.
024400     PERFORM 330-PROCESS-ONE-ITEM
024500         UNTIL INVMAST-EOF.
024600*
024700 310-READ-ITEM-MASTER.
024800*
024900     READ INVMAST INTO ITEM-MASTER-RECORD
025000         AT END
025100             SET INVMAST-EOF TO TRUE.
025200*
025300 330-PROCESS-ONE-ITEM.
025400*
025500     ADD 1 TO WS-TOTAL-ITEM-COUNT.
025600     MOVE IM-ITEM-ID TO WS-ITEM-ID-NUM.
025700     IF WS-ITEM-ID-ALPHA IS NOT VALID-ITEM-ID-CLASS
025800         DISPLAY "WARNING - NON-NUMERIC ITEM ID ON INVMAST "
025900             WS-ITEM-ID-ALPHA.
026000     COMPUTE WS-ITEM-VALUE ROUNDED =
026100         IM-CURRENT-STOCK * IM-UNIT-COST
026200         ON SIZE ERROR
026300             DISPLAY "SIZE ERROR IN 330, TRACE "
026400                 WS-ITEM-VALUE-TRACE.
026500     ADD WS-ITEM-VALUE TO WS-TOTAL-VALUE.
026600     COMPUTE WS-ITEM-HOLD-COST ROUNDED =
026700         IM-CURRENT-STOCK * IM-UNIT-COST * IM-HOLDING-COST-RATE
026800         ON SIZE ERROR
026900             DISPLAY "SIZE ERROR IN 330, TRACE "
027000                 WS-ITEM-HOLD-TRACE.
027100     ADD WS-ITEM-HOLD-COST TO WS-TOTAL-HOLD-COST.
027200     ADD IM-DAILY-DEMAND TO WS-DEMAND-SUM.
027300     PERFORM 345-RELEASE-SORT-RECORD.
027400     PERFORM 310-READ-ITEM-MASTER.
027500*
027600*        SEQUENCE NUMBER BREAKS TIES IN THE DESCENDING SORT SO
027700*        EQUAL-DEMAND ITEMS COME OUT IN THE SAME ORDER THEY WERE
027800*        READ.
027900 345-RELEASE-SORT-RECORD.
028000*
028100     ADD 1 TO WS-INPUT-SEQUENCE-NUMBER.
028200     MOVE WS-INPUT-SEQUENCE-NUMBER TO SW-DEMAND-RANK-KEY.
028300     MOVE IM-ITEM-ID        TO SW-ITEM-ID.
028400     MOVE IM-ITEM-NAME      TO SW-ITEM-NAME.
028500     MOVE IM-DAILY-DEMAND   TO SW-DAILY-DEMAND.
028600     RELEASE SORT-WORK-RECORD.
028700*
028800*        OUTPUT PROCEDURE.  PRINTS THE CONTROL TOTALS FIRST, THEN
028900*        WALKS THE SORTED OUTPUT FOR THE TOP 10 DEMAND LISTING.  RUN
029000*        AS ONE PERFORM...THRU RANGE, COMPANY STANDARD AS OF THE
029100*        09/02 CONVERSION - SEE 740/750 FOR THE LOOP-BACK.
029200 700-PRINT-MONTHLY-REPORT.
029300*
029400     PERFORM 710-PRINT-REPORT-HEADING
029500         THRU 799-MONTHLY-REPORT-EXIT.
029600*
029700 710-PRINT-REPORT-HEADING.
029800*
029900     WRITE MONTH-PRINT-AREA FROM MONTH-HEADING-LINE-1
030000         AFTER ADVANCING TOP-OF-FORM.
030100     MOVE SPACE TO MONTH-PRINT-AREA.
030200     WRITE MONTH-PRINT-AREA AFTER ADVANCING 1 LINE.
030300*
030400 720-PRINT-CONTROL-TOTALS.
030500*
030600     MOVE WS-TOTAL-VALUE TO MTL1-VALUE.
030700     WRITE MONTH-PRINT-AREA FROM MONTH-TOTAL-LINE-1
030800         AFTER ADVANCING 1 LINE.
030900     MOVE WS-TOTAL-HOLD-COST TO MTL2-HOLD-COST.
031000     WRITE MONTH-PRINT-AREA FROM MONTH-TOTAL-LINE-2
031100         AFTER ADVANCING 1 LINE.
031200     IF WS-TOTAL-ITEM-COUNT = 0
031300         MOVE 0 TO WS-AVERAGE-DEMAND
031400     ELSE
031500         COMPUTE WS-AVERAGE-DEMAND ROUNDED =
031600             WS-DEMAND-SUM / WS-TOTAL-ITEM-COUNT.
031700     MOVE WS-AVERAGE-DEMAND TO MTL3-AVG-DEMAND.
031800     WRITE MONTH-PRINT-AREA FROM MONTH-TOTAL-LINE-3
031900         AFTER ADVANCING 1 LINE.
032000     MOVE SPACE TO MONTH-PRINT-AREA.
032100     WRITE MONTH-PRINT-AREA AFTER ADVANCING 1 LINE.
032200*
032300 730-PRINT-TOP-LIST-HEADING.
032400*
032500     WRITE MONTH-PRINT-AREA FROM MONTH-TOP-HEADING-LINE
032600         AFTER ADVANCING 1 LINE.
032700*
032800*        READS THE NEXT SORTED RECORD AND DROPS THROUGH TO 750 TO
032900*        PRINT IT - UNLESS WE ARE DONE, IN WHICH CASE WE BRANCH
033000*        STRAIGHT PAST 750 TO THE EXIT.  ADDED 09/12/02, TICKET
033100*        MS-0312, REPLACING THE OLD PERFORM...UNTIL LOOP.
033200 740-RETURN-SORTED-RECORD.
033300*
033400     RETURN SORTWORK INTO SORT-WORK-RECORD
033500         AT END
033600             SET SORTOUT-EOF TO TRUE.
033700     IF SORTOUT-EOF
033800         GO TO 799-MONTHLY-REPORT-EXIT.
033900     IF WS-TOP-LIST-COUNT NOT LESS THAN WS-TOP-LIST-LIMIT
034000         GO TO 799-MONTHLY-REPORT-EXIT.
034100*
034200 750-PRINT-ONE-TOP-LIST-LINE.
034300*
034400     MOVE SW-ITEM-NAME      TO MTDL-ITEM-NAME.
034500     MOVE SW-ITEM-ID        TO MTDL-ITEM-ID.
034600     MOVE SW-DAILY-DEMAND   TO MTDL-DAILY-DEMAND.
034700     WRITE MONTH-PRINT-AREA FROM MONTH-TOP-DETAIL-LINE
034800         AFTER ADVANCING 1 LINE.
034900     IF NOT MONTHRPT-SUCCESSFUL
035000         DISPLAY "WRITE ERROR ON MONTHRPT FOR ITEM NUMBER "
035100             SW-ITEM-ID
035200         DISPLAY "FILE STATUS CODE IS " MONTHRPT-FILE-STATUS.
035300     ADD 1 TO WS-TOP-LIST-COUNT.
035400     GO TO 740-RETURN-SORTED-RECORD.
035500*
035600 799-MONTHLY-REPORT-EXIT.
035700*
035800     EXIT.
